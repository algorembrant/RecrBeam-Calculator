000100*////////////////// (VIGAENT) ///////////////////////////////////         
000200**************************************                                    
000300*     LAYOUT REGISTRO DE ENTRADA     *                                    
000400*     VIGA RECTANGULAR - ACI 318      *                                   
000500*     LARGO REGISTRO = 52 BYTES       *                                   
000600**************************************                                    
000700 01  WS-REG-VIGA-ENT.                                                     
000800*     POSICION RELATIVA (1:8) IDENTIFICADOR DE LA VIGA                    
000900     03  ENT-VIGA-ID         PIC X(08)    VALUE SPACES.                   
001000*     POSICION RELATIVA (9:6) ANCHO B, PULGADAS, MINIMO 1,00              
001100     03  ENT-ANCHO-B         PIC 9(04)V99 VALUE ZEROS.                    
001200*     POSICION RELATIVA (15:6) ALTURA TOTAL H, PULGADAS                   
001300     03  ENT-ALTURA-H        PIC 9(04)V99 VALUE ZEROS.                    
001400*     POSICION RELATIVA (21:5) RESIST. CONCRETO F'C, PSI                  
001500     03  ENT-FC-PSI          PIC 9(05)    VALUE ZEROS.                    
001600*     POSICION RELATIVA (26:6) FLUENCIA ACERO FY, PSI                     
001700     03  ENT-FY-PSI          PIC 9(06)    VALUE ZEROS.                    
001800*     POSICION RELATIVA (32:2) DESIGNACION BARRA (3-18)                   
001900     03  ENT-BARRA-NRO       PIC 9(02)    VALUE ZEROS.                    
002000*     POSICION RELATIVA (34:2) CANTIDAD DE BARRAS EN TRACCION             
002100     03  ENT-BARRA-CANT      PIC 9(02)    VALUE ZEROS.                    
002200*     POSICION RELATIVA (36:4) RECUBRIMIENTO LIBRE, PULGADAS              
002300     03  ENT-RECUBRO         PIC 9(02)V99 VALUE ZEROS.                    
002400*     POSICION RELATIVA (40:2) DESIGNACION ESTRIBO (3 O 4)                
002500     03  ENT-ESTRIBO-NRO     PIC 9(02)    VALUE ZEROS.                    
002600*     POSICION RELATIVA (42:1) 'Y' = USAR ENT-PROFUND-OVR                 
002700     03  ENT-OVERRIDE-D-FLAG PIC X(01)    VALUE SPACES.                   
002800*     POSICION RELATIVA (43:6) PROFUNDIDAD EFECTIVA MANUAL                
002900     03  ENT-PROFUND-OVR     PIC 9(04)V99 VALUE ZEROS.                    
002950*     POSICION RELATIVA (49:4) PARA USO FUTURO                            
002970     03  FILLER              PIC X(04)    VALUE SPACES.                   
003000*///////////////////////////////////////////////////////////////          
