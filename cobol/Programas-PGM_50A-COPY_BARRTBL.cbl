000100*////////////////// (BARRTBL) //////////////////////////////////          
000200**************************************                                    
000300*     TABLA DE PROPIEDADES DE BARRA  *                                    
000400*     DE ACERO Y ESTRIBO - ACI 318    *                                   
000500*     DATOS CONSTANTES DE REFERENCIA  *                                   
000600**************************************                                    
000700*     CADA ENTRADA: NRO(2) AREA(4=9V999) DIAM(4=9V999)                    
000800*     BARRAS VALIDAS: 3,4,5,6,7,8,9,10,11,14,18                           
000900 01  WS-TAB-BARRA-DADOS.                                                  
001000     03  FILLER              PIC X(10)  VALUE '0301100375'.               
001100     03  FILLER              PIC X(10)  VALUE '0402000500'.               
001200     03  FILLER              PIC X(10)  VALUE '0503100625'.               
001300     03  FILLER              PIC X(10)  VALUE '0604400750'.               
001400     03  FILLER              PIC X(10)  VALUE '0706000875'.               
001500     03  FILLER              PIC X(10)  VALUE '0807901000'.               
001600     03  FILLER              PIC X(10)  VALUE '0910001128'.               
001700     03  FILLER              PIC X(10)  VALUE '1012701270'.               
001800     03  FILLER              PIC X(10)  VALUE '1115601410'.               
001900     03  FILLER              PIC X(10)  VALUE '1422501693'.               
002000     03  FILLER              PIC X(10)  VALUE '1840002257'.               
002100 01  WS-TAB-BARRA REDEFINES WS-TAB-BARRA-DADOS.                           
002200     03  WS-TAB-BARRA-OCR    OCCURS 11 TIMES.                             
002300         05  TB-BARRA-NRO    PIC 9(02).                                   
002400         05  TB-BARRA-AREA   PIC 9V999.                                   
002500         05  TB-BARRA-DIAM   PIC 9V999.                                   
002600*                                                                         
002700*     CADA ENTRADA: NRO(2) DIAM(4=9V999)                                  
002800*     ESTRIBOS VALIDOS: 3, 4                                              
002900 01  WS-TAB-ESTRIBO-DADOS.                                                
003000     03  FILLER              PIC X(06)  VALUE '030375'.                   
003100     03  FILLER              PIC X(06)  VALUE '040500'.                   
003200 01  WS-TAB-ESTRIBO REDEFINES WS-TAB-ESTRIBO-DADOS.                       
003300     03  WS-TAB-ESTRIBO-OCR  OCCURS 2 TIMES.                              
003400         05  TB-ESTRIBO-NRO  PIC 9(02).                                   
003500         05  TB-ESTRIBO-DIAM PIC 9V999.                                   
003600*///////////////////////////////////////////////////////////////          
