000100*////////////////// (VIGAHIS) ///////////////////////////////////         
000200**************************************                                    
000300*     LAYOUT REGISTRO DE HISTORIA    *                                    
000400*     ARCHIVO PERSISTENTE ENTRE       *                                   
000500*     CORRIDAS - ABIERTO EN EXTEND    *                                   
000600*     LARGO REGISTRO = 91 BYTES        *                                  
000700**************************************                                    
000800 01  WS-REG-VIGA-HIS.                                                     
000900*     NUMERO DE SECUENCIA, CRECIENTE, SIN REPETIR                         
001000     03  HIS-SEQ-ID          PIC 9(06)     VALUE ZEROS.                   
001100*     FECHA-HORA DEL CALCULO 'AAAA-MM-DD HH:MM:SS'                        
001200     03  HIS-TIMESTAMP       PIC X(19)     VALUE SPACES.                  
001300     03  HIS-VIGA-ID         PIC X(08)     VALUE SPACES.                  
001400     03  HIS-ANCHO-B         PIC 9(04)V99  VALUE ZEROS.                   
001500     03  HIS-ALTURA-H        PIC 9(04)V99  VALUE ZEROS.                   
001600     03  HIS-PROFUND-D       PIC 9(04)V999 VALUE ZEROS.                   
001700     03  HIS-FC-PSI          PIC 9(05)     VALUE ZEROS.                   
001800     03  HIS-FY-PSI          PIC 9(06)     VALUE ZEROS.                   
001900     03  HIS-AS-TOTAL        PIC 9(03)V999 VALUE ZEROS.                   
002000     03  HIS-BARRA-NRO       PIC 9(02)     VALUE ZEROS.                   
002100     03  HIS-BARRA-CANT      PIC 9(02)     VALUE ZEROS.                   
002200     03  HIS-MN-KFT          PIC 9(05)V99  VALUE ZEROS.                   
002300     03  HIS-MU-KFT          PIC 9(05)V99  VALUE ZEROS.                   
002350*     POSICION RELATIVA (84:4) PARA USO FUTURO                            
002370     03  FILLER              PIC X(04)     VALUE SPACES.                  
002400*///////////////////////////////////////////////////////////////          
