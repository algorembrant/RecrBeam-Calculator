000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PROGM50A.                                                    
000300 AUTHOR. R. QUISPE MAMANI.                                                
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA INGENIERIA.                    
000500 DATE-WRITTEN. 06/12/1991.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.                   
000800***************************************************************           
000900*    PROGM50A - CALCULO DE CAPACIDAD A FLEXION DE VIGAS       *           
001000*    RECTANGULARES DE HORMIGON ARMADO (METODO ACI-318,        *           
001100*    BLOQUE RECTANGULAR DE ESFUERZOS).                        *           
001200*                                                              *          
001300*    - LEE EL ARCHIVO DE ENTRADA VIGAENT (UNA VIGA POR         *          
001400*      REGISTRO, EN ORDEN DE LLEGADA).                        *           
001500*    - VALIDA CADA REGISTRO (REGLAS V1 A V8); LOS RECHAZADOS  *           
001600*      SE GRABAN EN VIGAERR CON SU CODIGO DE ERROR.           *           
001700*    - BUSCA AREA Y DIAMETRO DE BARRA Y DIAMETRO DE ESTRIBO   *           
001800*      EN LA TABLA DE PROPIEDADES; DETERMINA LA PROFUNDIDAD   *           
001900*      EFECTIVA D (CALCULADA U OVERRIDE DEL USUARIO).         *           
002000*    - LLAMA A LA SUBRUTINA PGMCALVGA PARA EL CALCULO DE      *           
002100*      BETA1, A, MN, C, EPSILON-T, PHI Y MU DE DISENO.        *           
002200*    - GRABA EL RESULTADO EN VIGARES, AGREGA UN REGISTRO A    *           
002300*      VIGAHIS (HISTORIA PERSISTENTE ENTRE CORRIDAS) Y        *           
002400*      ESCRIBE UNA LINEA DE DETALLE EN EL LISTADO.            *           
002500*    - AL FINALIZAR, IMPRIME LOS TOTALES DE LA CORRIDA Y      *           
002600*      (SI EL UPSI-0 DE UTILITARIOS ESTA ENCENDIDO) LA        *           
002700*      SECCION DE ULTIMOS CALCULOS TOMADA DE VIGAHIS.         *           
002800***************************************************************           
002900*    HISTORICO DE MODIFICACIONES                                          
003000*    --------------------------                                           
003100*    06/12/1991 RQM SOLICITUD 91-0447 VERSION INICIAL.                    
003200*    03/02/1992 RQM SOLICITUD 92-0033 SE AGREGA EL ARCHIVO DE             
003300*               ERRORES VIGAERR (ANTES SOLO SE MOSTRABA POR               
003400*               DISPLAY Y SE PERDIA EL DETALLE).                          
003500*    19/07/1993 JLC SOLICITUD 93-0654 SE AGREGA LA SECCION DE             
003600*               HISTORIA (VIGAHIS) Y EL LISTADO DE LOS ULTIMOS            
003700*               10 CALCULOS AL FINAL DEL REPORTE.                         
003800*    22/09/1994 JLC SOLICITUD 94-0906 VER CAMBIO EN PGMCALVGA             
003900*               (BETA1 CONSTANTE FUERA DEL RANGO 4000-8000).              
004000*    11/01/1999 MTV SOLICITUD 99-0011 AJUSTE Y2K: WS-FECHA-HOY            
004100*               Y HIS-TIMESTAMP PASAN A GUARDAR EL SIGLO                  
004200*               COMPLETO (AAAA) EN LUGAR DE LOS DOS DIGITOS.              
004300*    30/08/2002 MTV SOLICITUD 02-0733 SE AGREGA EL UPSI-0 PARA            
004400*               PODER SUPRIMIR LA SECCION DE ULTIMOS CALCULOS             
004500*               EN CORRIDAS DE SOLO VALIDACION MASIVA.                    
004600*    14/04/2005 HGB SOLICITUD 05-0299 EL NUMERO DE SECUENCIA DE           
004700*               HISTORIA SE DETERMINA LEYENDO EL ARCHIVO                  
004800*               EXISTENTE AL INICIO EN LUGAR DE UN CONTADOR               
004900*               EXTERNO (SE PERDIA SINCRONISMO ENTRE CORRIDAS).           
005000*    17/05/2007 HGB SOLICITUD 07-0288 VER CAMBIO EN PGMCALVGA.            
005100*    09/11/2011 PNF SOLICITUD 11-0940 SE AGREGA EL PROMEDIO DE            
005200*               MN Y PHI-MN EN EL BLOQUE DE TOTALES DEL REPORTE.          
005300*    18/03/2013 HGB SOLICITUD 13-0512 SE CIERRA VIGAHIS (EXTEND)          
005400*               AL TERMINAR LA CARGA PARA QUE 7000-HISTORIA-I             
005500*               PUEDA REABRIRLA EN MODO INPUT (QUEDABA ABIERTA,           
005600*               STATUS 41, Y LA SECCION DE ULTIMOS CALCULOS               
005700*               SALIA SIEMPRE VACIA EN TODAS LAS CORRIDAS).               
005800*    02/09/2014 SQR SOLICITUD 14-0187 SE AMPLIA LA EDICION DE             
005900*               AS-TOTAL Y BLOCO-A EN EL LISTADO (DE Z9.999 A             
006000*               ZZ9.999); SE PERDIA LA CIFRA DE LAS DECENAS EN            
006100*               VIGAS CON AREA DE ACERO DE DOS DIGITOS ENTEROS.           
006200*    11/06/2015 SQR SOLICITUD 15-0322 WS-PROFUND-D-CALC PASA A            
006300*               SER CAMPO CON SIGNO PARA EL COMPUTE DE D Y LA             
006400*               PRUEBA E010; EL CAMPO SIN SIGNO WS-PROFUND-D              
006500*               PERDIA EL SIGNO Y LA REGLA NUNCA RECHAZABA UNA            
006600*               VIGA CON RECUBRO/DIAMETROS QUE DIERAN D NEGATIVO.         
006700*    04/02/2016 HGB SOLICITUD 16-0087 SE AGREGA FILLER DE RESERVA         
006800*               AL FINAL DE VIGAENT/VIGARES/VIGAHIS/VIGAERR/              
006900*               VIGALNK PARA USO FUTURO, SIGUIENDO LA PRACTICA            
007000*               DEL AREA EN LOS DEMAS LAYOUTS DE REGISTRO; SE             
007100*               AMPLIAN LOS REG-VIGAxxx DE ESTE PROGRAMA AL               
007200*               NUEVO LARGO DE CADA COPY PARA QUE LA RESERVA SE           
007300*               GRABE REALMENTE EN EL ARCHIVO Y NO SE PIERDA EN           
007400*               EL WRITE...FROM.                                          
007500***************************************************************           
007600                                                                          
007700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
007800 ENVIRONMENT DIVISION.                                                    
007900 CONFIGURATION SECTION.                                                   
008000 SPECIAL-NAMES.                                                           
008100     C01 IS TOP-OF-FORM                                                   
008200     UPSI-0 ON  STATUS IS WS-SW-HISTORIA-ON                               
008300            OFF STATUS IS WS-SW-HISTORIA-OFF.                             
008400                                                                          
008500 INPUT-OUTPUT SECTION.                                                    
008600 FILE-CONTROL.                                                            
008700     SELECT VIGAENT  ASSIGN TO DDVIGENT                                   
008800            ORGANIZATION IS SEQUENTIAL                                    
008900            FILE STATUS  IS FS-VIGAENT.                                   
009000                                                                          
009100     SELECT VIGARES  ASSIGN TO DDVIGRES                                   
009200            ORGANIZATION IS SEQUENTIAL                                    
009300            FILE STATUS  IS FS-VIGARES.                                   
009400                                                                          
009500     SELECT VIGAERR  ASSIGN TO DDVIGERR                                   
009600            ORGANIZATION IS SEQUENTIAL                                    
009700            FILE STATUS  IS FS-VIGAERR.                                   
009800                                                                          
009900     SELECT VIGAHIS  ASSIGN TO DDVIGHIS                                   
010000            ORGANIZATION IS SEQUENTIAL                                    
010100            FILE STATUS  IS FS-VIGAHIS.                                   
010200                                                                          
010300     SELECT LISTADO  ASSIGN TO DDLISTA                                    
010400            ORGANIZATION IS SEQUENTIAL                                    
010500            FILE STATUS  IS FS-LISTADO.                                   
010600                                                                          
010700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
010800 DATA DIVISION.                                                           
010900 FILE SECTION.                                                            
011000                                                                          
011100 FD  VIGAENT                                                              
011200     LABEL RECORD IS STANDARD                                             
011300     BLOCK CONTAINS 0 RECORDS                                             
011400     RECORDING MODE IS F.                                                 
011500 01  REG-VIGAENT               PIC X(52).                                 
011600                                                                          
011700 FD  VIGARES                                                              
011800     LABEL RECORD IS STANDARD                                             
011900     BLOCK CONTAINS 0 RECORDS                                             
012000     RECORDING MODE IS F.                                                 
012100 01  REG-VIGARES               PIC X(80).                                 
012200                                                                          
012300 FD  VIGAERR                                                              
012400     LABEL RECORD IS STANDARD                                             
012500     BLOCK CONTAINS 0 RECORDS                                             
012600     RECORDING MODE IS F.                                                 
012700 01  REG-VIGAERR               PIC X(56).                                 
012800                                                                          
012900 FD  VIGAHIS                                                              
013000     LABEL RECORD IS STANDARD                                             
013100     BLOCK CONTAINS 0 RECORDS                                             
013200     RECORDING MODE IS F.                                                 
013300 01  REG-VIGAHIS               PIC X(91).                                 
013400                                                                          
013500 FD  LISTADO                                                              
013600     LABEL RECORD IS STANDARD                                             
013700     BLOCK CONTAINS 0 RECORDS                                             
013800     RECORDING MODE IS F.                                                 
013900 01  REG-LISTADO               PIC X(132).                                
014000                                                                          
014100                                                                          
014200 WORKING-STORAGE SECTION.                                                 
014300*========================*                                                
014400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
014500                                                                          
014600*---- FILE STATUS ------------------------------------------------        
014700 77  FS-VIGAENT                PIC XX  VALUE SPACES.                      
014800     88  FS-VIGAENT-FIN                VALUE '10'.                        
014900 77  FS-VIGARES                PIC XX  VALUE SPACES.                      
015000 77  FS-VIGAERR                PIC XX  VALUE SPACES.                      
015100 77  FS-VIGAHIS                PIC XX  VALUE SPACES.                      
015200     88  FS-VIGAHIS-FIN                VALUE '10'.                        
015300 77  FS-LISTADO                PIC XX  VALUE SPACES.                      
015400                                                                          
015500 77  WS-STATUS-FIN              PIC X.                                    
015600     88  WS-FIN-LECTURA                VALUE 'S'.                         
015700     88  WS-NO-FIN-LECTURA              VALUE 'N'.                        
015800                                                                          
015900*---- CONTADORES DE LA CORRIDA (TODOS COMP POR NORMA DEL AREA) --         
016000 77  WS-CANT-LEIDOS             PIC S9(05) COMP VALUE ZEROS.              
016100 77  WS-CANT-ACEPTADOS          PIC S9(05) COMP VALUE ZEROS.              
016200 77  WS-CANT-RECHAZADOS         PIC S9(05) COMP VALUE ZEROS.              
016300 77  WS-SEQ-PROXIMO             PIC S9(07) COMP VALUE ZEROS.              
016400 77  WS-SEQ-MAXIMO              PIC S9(07) COMP VALUE ZEROS.              
016500 77  WS-IX                      PIC S9(04) COMP VALUE ZEROS.              
016600 77  WS-IY                      PIC S9(04) COMP VALUE ZEROS.              
016700 77  WS-CANT-RECENTE            PIC S9(04) COMP VALUE ZEROS.              
016800                                                                          
016900*---- ACUMULADORES DE TOTALES (SOLIC. 11-0940) -------------------        
017000 77  WS-ACU-MN-KFT              PIC S9(07)V99 COMP VALUE ZEROS.           
017100 77  WS-ACU-MU-KFT              PIC S9(07)V99 COMP VALUE ZEROS.           
017200 77  WS-MEDIA-MN-KFT            PIC S9(05)V99 COMP VALUE ZEROS.           
017300 77  WS-MEDIA-MU-KFT            PIC S9(05)V99 COMP VALUE ZEROS.           
017400                                                                          
017500*---- BANDERA E CODIGO/TEXTO DE ERRO DE VALIDACION ---------------        
017600 77  WS-REG-VALIDO              PIC X(02)   VALUE 'SI'.                   
017700 77  WS-COD-ERRO                PIC X(04)   VALUE SPACES.                 
017800 77  WS-TXT-ERRO                PIC X(40)   VALUE SPACES.                 
017900                                                                          
018000*---- CAMPOS AUXILIARES DE CALCULO -------------------------------        
018100 77  WS-DIAM-BARRA              PIC 9V999   VALUE ZEROS.                  
018200 77  WS-DIAM-ESTRIBO            PIC 9V999   VALUE ZEROS.                  
018300 77  WS-AS-TOTAL                PIC 9(03)V999 VALUE ZEROS.                
018400*     CAMPO CON SIGNO PARA COMPUTAR D ANTES DE VALIDAR (SOLIC.            
018500*     15-0322): SI D DIERA NEGATIVO POR RECUBRO/DIAMETROS                 
018600*     ABSURDOS, EL CAMPO SIN SIGNO DE ABAJO GUARDARIA SOLO                
018700*     LA MAGNITUD Y LA REGLA E010 NUNCA LO RECHAZARIA.                    
018800 77  WS-PROFUND-D-CALC          PIC S9(04)V999 VALUE ZEROS.               
018900 77  WS-PROFUND-D               PIC 9(04)V999 VALUE ZEROS.                
019000                                                                          
019100*---- NOMBRE DE LA SUBRUTINA DE CALCULO (LLAMADA DINAMICA) -------        
019200 77  WS-PGM-CALVGA              PIC X(08)   VALUE 'PGMCALVGA'.            
019300*     SEPARADOR DE COLUMNAS DEL LISTADO (SOLIC. 16-0087)                  
019400 77  IMP-PIPE                   PIC X(03)   VALUE ' | '.                  
019500                                                                          
019600*---- FECHA Y HORA DE PROCESO (SOLIC. 99-0011: SIGLO COMPLETO) --         
019700 01  WS-FECHA-HOY.                                                        
019800     03  WS-FH-ANO              PIC 9(04)   VALUE ZEROS.                  
019900     03  WS-FH-MES              PIC 9(02)   VALUE ZEROS.                  
020000     03  WS-FH-DIA              PIC 9(02)   VALUE ZEROS.                  
020100 01  WS-FECHA-HOY-X REDEFINES WS-FECHA-HOY PIC X(08).                     
020200                                                                          
020300 01  WS-HORA-HOY.                                                         
020400     03  WS-HH-HOR              PIC 9(02)   VALUE ZEROS.                  
020500     03  WS-HH-MIN              PIC 9(02)   VALUE ZEROS.                  
020600     03  WS-HH-SEG              PIC 9(02)   VALUE ZEROS.                  
020700     03  WS-HH-CEN              PIC 9(02)   VALUE ZEROS.                  
020800*     (GRUPO RECEPTOR DE ACCEPT ... FROM TIME, SIN FILLER                 
020900*     POR REQUERIMIENTO DE ANCHO EXACTO DE 8 POSICIONES)                  
021000                                                                          
021100*---- TIMESTAMP PARA EL REGISTRO DE HISTORIA (H1) ----------------        
021200 01  WS-TIMESTAMP-CAMPOS.                                                 
021300     03  WS-TS-ANO              PIC 9(04)   VALUE ZEROS.                  
021400     03  FILLER                 PIC X(01)   VALUE '-'.                    
021500     03  WS-TS-MES              PIC 9(02)   VALUE ZEROS.                  
021600     03  FILLER                 PIC X(01)   VALUE '-'.                    
021700     03  WS-TS-DIA              PIC 9(02)   VALUE ZEROS.                  
021800     03  FILLER                 PIC X(01)   VALUE SPACES.                 
021900     03  WS-TS-HOR              PIC 9(02)   VALUE ZEROS.                  
022000     03  FILLER                 PIC X(01)   VALUE ':'.                    
022100     03  WS-TS-MIN              PIC 9(02)   VALUE ZEROS.                  
022200     03  FILLER                 PIC X(01)   VALUE ':'.                    
022300     03  WS-TS-SEG              PIC 9(02)   VALUE ZEROS.                  
022400 01  WS-TIMESTAMP-X REDEFINES WS-TIMESTAMP-CAMPOS PIC X(19).              
022500                                                                          
022600*---- TABLA DESLIZANTE DE LOS ULTIMOS 10 CALCULOS (H3) -----------        
022700*     WS-TAB-RECENTE-OCR(1) SIEMPRE ES EL MAS RECIENTE VISTO              
022800 01  WS-TAB-RECENTE.                                                      
022900     03  WS-TAB-RECENTE-OCR OCCURS 10 TIMES                               
023000                             INDEXED BY WS-RX.                            
023100         05  TR-TIMESTAMP       PIC X(19)     VALUE SPACES.               
023200         05  TR-ANCHO-B         PIC 9(04)V99  VALUE ZEROS.                
023300         05  TR-PROFUND-D       PIC 9(04)V999 VALUE ZEROS.                
023400         05  TR-AS-TOTAL        PIC 9(03)V999 VALUE ZEROS.                
023500         05  TR-MN-KFT          PIC 9(05)V99  VALUE ZEROS.                
023600         05  TR-MU-KFT          PIC 9(05)V99  VALUE ZEROS.                
023700     03  FILLER                 PIC X(01)     VALUE SPACES.               
023800                                                                          
023900*---- VISTA DE VOLCADO DEL PRIMER SLOT (COSTUMBRE DEL AREA) ------        
024000*     PERMITE VER POR DISPLAY EL SLOT MAS RECIENTE COMO UNA               
024100*     SOLA CADENA EN CASO DE ABEND DURANTE EL DESLIZAMIENTO               
024200 01  WS-TAB-RECENTE-DUMP REDEFINES WS-TAB-RECENTE PIC X(521).             
024300                                                                          
024400*---- IMPRESION: LINEAS DE ENCABEZADO ----------------------------        
024500*     COLUMNAS DEL SUBTITULO Y DEL DETALLE SEPARADAS CON                  
024600*     IMP-PIPE, IGUAL QUE EL LISTADO DE PGM_21S (SOLIC. 16-0087)          
024700 01  IMP-TITULO.                                                          
024800     03  FILLER             PIC X(38) VALUE                               
024900         'RECTANGULAR BEAM CAPACITY REPORT'.                              
025000     03  FILLER             PIC X(12) VALUE 'RUN DATE: '.                 
025100     03  IMP-TIT-MES        PIC Z9.                                       
025200     03  FILLER             PIC X(01) VALUE '/'.                          
025300     03  IMP-TIT-DIA        PIC Z9.                                       
025400     03  FILLER             PIC X(01) VALUE '/'.                          
025500     03  IMP-TIT-ANO        PIC 9(04).                                    
025600     03  FILLER             PIC X(65) VALUE SPACES.                       
025700                                                                          
025800 01  IMP-SUBTITULO.                                                       
025900     03  FILLER             PIC X(03)  VALUE ' | '.                       
026000     03  FILLER             PIC X(07)  VALUE 'BEAM-ID'.                   
026100     03  FILLER             PIC X(03)  VALUE ' | '.                       
026200     03  FILLER             PIC X(05)  VALUE 'B(IN)'.                     
026300     03  FILLER             PIC X(03)  VALUE ' | '.                       
026400     03  FILLER             PIC X(05)  VALUE 'H(IN)'.                     
026500     03  FILLER             PIC X(03)  VALUE ' | '.                       
026600     03  FILLER             PIC X(05)  VALUE 'D(IN)'.                     
026700     03  FILLER             PIC X(03)  VALUE ' | '.                       
026800     03  FILLER             PIC X(07)  VALUE 'FC(PSI)'.                   
026900     03  FILLER             PIC X(03)  VALUE ' | '.                       
027000     03  FILLER             PIC X(07)  VALUE 'FY(PSI)'.                   
027100     03  FILLER             PIC X(03)  VALUE ' | '.                       
027200     03  FILLER             PIC X(07)  VALUE 'AS(IN2)'.                   
027300     03  FILLER             PIC X(03)  VALUE ' | '.                       
027400     03  FILLER             PIC X(05)  VALUE 'A(IN)'.                     
027500     03  FILLER             PIC X(03)  VALUE ' | '.                       
027600     03  FILLER             PIC X(05)  VALUE 'EPS-T'.                     
027700     03  FILLER             PIC X(03)  VALUE ' | '.                       
027800     03  FILLER             PIC X(03)  VALUE 'PHI'.                       
027900     03  FILLER             PIC X(03)  VALUE ' | '.                       
028000     03  FILLER             PIC X(08)  VALUE 'MN(K-FT)'.                  
028100     03  FILLER             PIC X(03)  VALUE ' | '.                       
028200     03  FILLER             PIC X(12)  VALUE 'PHI-MN(K-FT)'.              
028300     03  FILLER             PIC X(03)  VALUE ' | '.                       
028400     03  FILLER             PIC X(04)  VALUE 'STAT'.                      
028500     03  FILLER             PIC X(03)  VALUE ' | '.                       
028600     03  FILLER             PIC X(11)  VALUE SPACES.                      
028700                                                                          
028800 01  IMP-LINHA               PIC X(132) VALUE ALL '-'.                    
028900                                                                          
029000*---- IMPRESION: LINEA DE DETALLE --------------------------------        
029100 01  IMP-DETALHE.                                                         
029200     03  IMP-DET-SEP1       PIC X(03) VALUE SPACES.                       
029300     03  IMP-DET-VIGA-ID    PIC X(09).                                    
029400     03  IMP-DET-SEP2       PIC X(03) VALUE SPACES.                       
029500     03  IMP-DET-ANCHO-B    PIC ZZZ9.99.                                  
029600     03  IMP-DET-SEP3       PIC X(03) VALUE SPACES.                       
029700     03  IMP-DET-ALTURA-H   PIC ZZZ9.99.                                  
029800     03  IMP-DET-SEP4       PIC X(03) VALUE SPACES.                       
029900     03  IMP-DET-PROFUND-D  PIC ZZZ9.999.                                 
030000     03  IMP-DET-SEP5       PIC X(03) VALUE SPACES.                       
030100     03  IMP-DET-FC-PSI     PIC ZZZZ9.                                    
030200     03  IMP-DET-SEP6       PIC X(03) VALUE SPACES.                       
030300     03  IMP-DET-FY-PSI     PIC ZZZZZ9.                                   
030400     03  IMP-DET-SEP7       PIC X(03) VALUE SPACES.                       
030500     03  IMP-DET-AS-TOTAL   PIC ZZ9.999.                                  
030600     03  IMP-DET-SEP8       PIC X(03) VALUE SPACES.                       
030700     03  IMP-DET-BLOCO-A    PIC ZZ9.999.                                  
030800     03  IMP-DET-SEP9       PIC X(03) VALUE SPACES.                       
030900     03  IMP-DET-EPSILON-T  PIC 9.9999.                                   
031000     03  IMP-DET-SEP10      PIC X(03) VALUE SPACES.                       
031100     03  IMP-DET-PHI        PIC 9.99.                                     
031200     03  IMP-DET-SEP11      PIC X(03) VALUE SPACES.                       
031300     03  IMP-DET-MN-KFT     PIC ZZZZ9.99.                                 
031400     03  IMP-DET-SEP12      PIC X(03) VALUE SPACES.                       
031500     03  IMP-DET-MU-KFT     PIC ZZZZ9.99.                                 
031600     03  IMP-DET-SEP13      PIC X(03) VALUE SPACES.                       
031700     03  IMP-DET-STATUS     PIC X(02).                                    
031800     03  IMP-DET-SEP14      PIC X(03) VALUE SPACES.                       
031900                                                                          
032000*---- IMPRESION: BLOQUE DE TOTALES -------------------------------        
032100 01  IMP-TOTAIS-1.                                                        
032200     03  FILLER          PIC X(20) VALUE 'RECORDS READ:       '.          
032300     03  IMP-TOT-LEIDOS     PIC ZZZZ9.                                    
032400     03  FILLER          PIC X(20) VALUE '  RECORDS ACCEPTED: '.          
032500     03  IMP-TOT-ACEPTOS    PIC ZZZZ9.                                    
032600     03  FILLER          PIC X(20) VALUE '  RECORDS REJECTED: '.          
032700     03  IMP-TOT-RECHACOS   PIC ZZZZ9.                                    
032800     03  FILLER             PIC X(43) VALUE SPACES.                       
032900                                                                          
033000 01  IMP-TOTAIS-2.                                                        
033100     03  FILLER          PIC X(20) VALUE 'TOTAL MN (K-FT):    '.          
033200     03  IMP-TOT-MN         PIC ZZZZZ9.99.                                
033300     03  FILLER             PIC X(18) VALUE 'TOTAL PHI-MN(K-FT):'.        
033400     03  IMP-TOT-MU         PIC ZZZZZ9.99.                                
033500     03  FILLER             PIC X(65) VALUE SPACES.                       
033600                                                                          
033700 01  IMP-TOTAIS-3.                                                        
033800     03  FILLER          PIC X(20) VALUE 'AVERAGE MN (K-FT):  '.          
033900     03  IMP-MED-MN         PIC ZZZZ9.99.                                 
034000     03  FILLER          PIC X(20) VALUE '  AVG PHI-MN(K-FT): '.          
034100     03  IMP-MED-MU         PIC ZZZZ9.99.                                 
034200     03  FILLER             PIC X(63) VALUE SPACES.                       
034300                                                                          
034400*---- IMPRESION: SECCION DE ULTIMOS 10 CALCULOS ------------------        
034500 01  IMP-RECENTE-TITULO.                                                  
034600     03  FILLER             PIC X(35) VALUE                               
034700         'RECENT CALCULATIONS (LAST 10)'.                                 
034800     03  FILLER             PIC X(97) VALUE SPACES.                       
034900                                                                          
035000 01  IMP-RECENTE-SUB.                                                     
035100     03  FILLER             PIC X(03) VALUE ' | '.                        
035200     03  FILLER             PIC X(09) VALUE 'TIMESTAMP'.                  
035300     03  FILLER             PIC X(03) VALUE ' | '.                        
035400     03  FILLER             PIC X(05) VALUE 'B(IN)'.                      
035500     03  FILLER             PIC X(03) VALUE ' | '.                        
035600     03  FILLER             PIC X(05) VALUE 'D(IN)'.                      
035700     03  FILLER             PIC X(03) VALUE ' | '.                        
035800     03  FILLER             PIC X(07) VALUE 'AS(IN2)'.                    
035900     03  FILLER             PIC X(03) VALUE ' | '.                        
036000     03  FILLER             PIC X(08) VALUE 'MN(K-FT)'.                   
036100     03  FILLER             PIC X(03) VALUE ' | '.                        
036200     03  FILLER             PIC X(12) VALUE 'PHI-MN(K-FT)'.               
036300     03  FILLER             PIC X(03) VALUE ' | '.                        
036400     03  FILLER             PIC X(59) VALUE SPACES.                       
036500                                                                          
036600 01  IMP-RECENTE-DET.                                                     
036700     03  IMP-REC-SEP1       PIC X(03) VALUE SPACES.                       
036800     03  IMP-REC-TIMESTAMP  PIC X(20).                                    
036900     03  IMP-REC-SEP2       PIC X(03) VALUE SPACES.                       
037000     03  IMP-REC-ANCHO-B    PIC ZZZ9.99.                                  
037100     03  IMP-REC-SEP3       PIC X(03) VALUE SPACES.                       
037200     03  IMP-REC-PROFUND-D  PIC ZZZ9.999.                                 
037300     03  IMP-REC-SEP4       PIC X(03) VALUE SPACES.                       
037400     03  IMP-REC-AS-TOTAL   PIC ZZ9.999.                                  
037500     03  IMP-REC-SEP5       PIC X(03) VALUE SPACES.                       
037600     03  IMP-REC-MN-KFT     PIC ZZZZ9.99.                                 
037700     03  IMP-REC-SEP6       PIC X(03) VALUE SPACES.                       
037800     03  IMP-REC-MU-KFT     PIC ZZZZ9.99.                                 
037900     03  IMP-REC-SEP7       PIC X(03) VALUE SPACES.                       
038000     03  FILLER             PIC X(56) VALUE SPACES.                       
038100                                                                          
038200*---- COPYS ------------------------------------------------------        
038300     COPY VIGAENT.                                                        
038400     COPY BARRTBL.                                                        
038500     COPY VIGARES.                                                        
038600     COPY VIGAHIS.                                                        
038700     COPY VIGAERR.                                                        
038800     COPY VIGALNK.                                                        
038900                                                                          
039000 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
039100                                                                          
039200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
039300 PROCEDURE DIVISION.                                                      
039400                                                                          
039500 MAIN-PROGRAM-I.                                                          
039600                                                                          
039700     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F                          
039800     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F                         
039900                                 UNTIL WS-FIN-LECTURA                     
040000     PERFORM 6800-CERRAR-HISTORIA-I THRU 6800-CERRAR-HISTORIA-F           
040100     IF WS-SW-HISTORIA-OFF THEN                                           
040200        PERFORM 7000-HISTORIA-I  THRU 7000-HISTORIA-F                     
040300     END-IF                                                               
040400     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.                          
040500                                                                          
040600 MAIN-PROGRAM-F. GOBACK.                                                  
040700                                                                          
040800                                                                          
040900*-----------------------------------------------------------------        
041000 1000-INICIO-I.                                                           
041100                                                                          
041200     ACCEPT WS-FECHA-HOY-X FROM DATE YYYYMMDD                             
041300     MOVE WS-FH-MES TO IMP-TIT-MES                                        
041400     MOVE WS-FH-DIA TO IMP-TIT-DIA                                        
041500     MOVE WS-FH-ANO TO IMP-TIT-ANO                                        
041600     SET WS-NO-FIN-LECTURA TO TRUE                                        
041700                                                                          
041800     OPEN INPUT  VIGAENT                                                  
041900     IF FS-VIGAENT NOT = '00' THEN                                        
042000        DISPLAY '* ERRO EN OPEN VIGAENT = ' FS-VIGAENT                    
042100        MOVE 9999 TO RETURN-CODE                                          
042200        SET WS-FIN-LECTURA TO TRUE                                        
042300     END-IF                                                               
042400                                                                          
042500     OPEN OUTPUT VIGARES                                                  
042600     IF FS-VIGARES NOT = '00' THEN                                        
042700        DISPLAY '* ERRO EN OPEN VIGARES = ' FS-VIGARES                    
042800        MOVE 9999 TO RETURN-CODE                                          
042900        SET WS-FIN-LECTURA TO TRUE                                        
043000     END-IF                                                               
043100                                                                          
043200     OPEN OUTPUT VIGAERR                                                  
043300     IF FS-VIGAERR NOT = '00' THEN                                        
043400        DISPLAY '* ERRO EN OPEN VIGAERR = ' FS-VIGAERR                    
043500        MOVE 9999 TO RETURN-CODE                                          
043600        SET WS-FIN-LECTURA TO TRUE                                        
043700     END-IF                                                               
043800                                                                          
043900     OPEN OUTPUT LISTADO                                                  
044000     IF FS-LISTADO NOT = '00' THEN                                        
044100        DISPLAY '* ERRO EN OPEN LISTADO = ' FS-LISTADO                    
044200        MOVE 9999 TO RETURN-CODE                                          
044300        SET WS-FIN-LECTURA TO TRUE                                        
044400     END-IF                                                               
044500                                                                          
044600     PERFORM 1050-DETERM-SEQ-I THRU 1050-DETERM-SEQ-F                     
044700                                                                          
044800     OPEN EXTEND VIGAHIS                                                  
044900     IF FS-VIGAHIS NOT = '00' THEN                                        
045000        DISPLAY '* ERRO EN OPEN EXTEND VIGAHIS = ' FS-VIGAHIS             
045100        MOVE 9999 TO RETURN-CODE                                          
045200        SET WS-FIN-LECTURA TO TRUE                                        
045300     END-IF                                                               
045400                                                                          
045500     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F         
045600                                                                          
045700     PERFORM 2100-LEER-I THRU 2100-LEER-F.                                
045800                                                                          
045900 1000-INICIO-F. EXIT.                                                     
046000                                                                          
046100                                                                          
046200*---- DETERMINA EL PROXIMO SEQ-ID (SOLIC. 05-0299) ---------------        
046300 1050-DETERM-SEQ-I.                                                       
046400                                                                          
046500     MOVE ZEROS TO WS-SEQ-MAXIMO                                          
046600     OPEN INPUT VIGAHIS                                                   
046700     IF FS-VIGAHIS = '35' OR FS-VIGAHIS = '05' THEN                       
046800        CONTINUE                                                          
046900     ELSE                                                                 
047000        IF FS-VIGAHIS NOT = '00' THEN                                     
047100           DISPLAY '* ERRO EN OPEN INPUT VIGAHIS = ' FS-VIGAHIS           
047200           MOVE 9999 TO RETURN-CODE                                       
047300           SET WS-FIN-LECTURA TO TRUE                                     
047400        ELSE                                                              
047500           SET WS-NO-FIN-LECTURA TO TRUE                                  
047600           PERFORM 1055-LER-MAXIMO-I THRU 1055-LER-MAXIMO-F               
047700              UNTIL FS-VIGAHIS-FIN                                        
047800           CLOSE VIGAHIS                                                  
047900        END-IF                                                            
048000     END-IF                                                               
048100                                                                          
048200     COMPUTE WS-SEQ-PROXIMO = WS-SEQ-MAXIMO + 1.                          
048300                                                                          
048400 1050-DETERM-SEQ-F. EXIT.                                                 
048500                                                                          
048600                                                                          
048700*---- CUERPO DEL LAZO DE LECTURA DE 1050 -------------------------        
048800 1055-LER-MAXIMO-I.                                                       
048900                                                                          
049000     READ VIGAHIS INTO WS-REG-VIGA-HIS                                    
049100     IF NOT FS-VIGAHIS-FIN THEN                                           
049200        IF HIS-SEQ-ID > WS-SEQ-MAXIMO THEN                                
049300           MOVE HIS-SEQ-ID TO WS-SEQ-MAXIMO                               
049400        END-IF                                                            
049500     END-IF.                                                              
049600                                                                          
049700 1055-LER-MAXIMO-F. EXIT.                                                 
049800                                                                          
049900                                                                          
050000*-----------------------------------------------------------------        
050100 2000-PROCESO-I.                                                          
050200                                                                          
050300     MOVE 'SI' TO WS-REG-VALIDO                                           
050400     MOVE SPACES TO WS-COD-ERRO                                           
050500     MOVE SPACES TO WS-TXT-ERRO                                           
050600                                                                          
050700     PERFORM 2010-VALIDAR-I    THRU 2010-VALIDAR-F                        
050800                                                                          
050900     IF WS-REG-VALIDO = 'SI' THEN                                         
051000        PERFORM 2200-BUSCAR-BARRA-I    THRU 2200-BUSCAR-BARRA-F           
051100        PERFORM 2210-BUSCAR-ESTRIBO-I  THRU 2210-BUSCAR-ESTRIBO-F         
051200        PERFORM 2300-DETERM-PROFUND-I  THRU 2300-DETERM-PROFUND-F         
051300     END-IF                                                               
051400                                                                          
051500     IF WS-REG-VALIDO = 'SI' THEN                                         
051600        PERFORM 2400-CALCULAR-I       THRU 2400-CALCULAR-F                
051700        PERFORM 2500-GRABAR-RESULT-I  THRU 2500-GRABAR-RESULT-F           
051800        PERFORM 2510-GRABAR-HISTORIA-I THRU 2510-GRABAR-HISTORIA-F        
051900        PERFORM 2600-IMPRIMIR-DET-I   THRU 2600-IMPRIMIR-DET-F            
052000        ADD 1 TO WS-CANT-ACEPTADOS                                        
052100     ELSE                                                                 
052200        PERFORM 2700-GRABAR-ERRO-I    THRU 2700-GRABAR-ERRO-F             
052300        ADD 1 TO WS-CANT-RECHAZADOS                                       
052400     END-IF                                                               
052500                                                                          
052600     PERFORM 2100-LEER-I THRU 2100-LEER-F.                                
052700                                                                          
052800 2000-PROCESO-F. EXIT.                                                    
052900                                                                          
053000                                                                          
053100*---- LECTURA DEL ARCHIVO DE ENTRADA -----------------------------        
053200 2100-LEER-I.                                                             
053300                                                                          
053400     READ VIGAENT INTO WS-REG-VIGA-ENT                                    
053500                                                                          
053600     EVALUATE FS-VIGAENT                                                  
053700        WHEN '00'                                                         
053800           ADD 1 TO WS-CANT-LEIDOS                                        
053900        WHEN '10'                                                         
054000           SET WS-FIN-LECTURA TO TRUE                                     
054100        WHEN OTHER                                                        
054200           DISPLAY '* ERRO EN LECTURA VIGAENT = ' FS-VIGAENT              
054300           MOVE 9999 TO RETURN-CODE                                       
054400           SET WS-FIN-LECTURA TO TRUE                                     
054500     END-EVALUATE.                                                        
054600                                                                          
054700 2100-LEER-F. EXIT.                                                       
054800                                                                          
054900                                                                          
055000*---- VALIDACIONES V1 A V8-A (SOLO GUARDA EL PRIMER ERROR) -------        
055100 2010-VALIDAR-I.                                                          
055200                                                                          
055300     IF WS-REG-VALIDO = 'SI' AND ENT-ANCHO-B < 1.00 THEN                  
055400        MOVE 'E001' TO WS-COD-ERRO                                        
055500        MOVE 'WIDTH-B BELOW MINIMUM 1.00 IN' TO WS-TXT-ERRO               
055600        MOVE 'NO' TO WS-REG-VALIDO                                        
055700     END-IF                                                               
055800                                                                          
055900     IF WS-REG-VALIDO = 'SI' AND ENT-ALTURA-H < 1.00 THEN                 
056000        MOVE 'E002' TO WS-COD-ERRO                                        
056100        MOVE 'HEIGHT-H BELOW MINIMUM 1.00 IN' TO WS-TXT-ERRO              
056200        MOVE 'NO' TO WS-REG-VALIDO                                        
056300     END-IF                                                               
056400                                                                          
056500     IF WS-REG-VALIDO = 'SI' AND ENT-FC-PSI < 2000 THEN                   
056600        MOVE 'E003' TO WS-COD-ERRO                                        
056700        MOVE 'FC-PSI BELOW MINIMUM 2000' TO WS-TXT-ERRO                   
056800        MOVE 'NO' TO WS-REG-VALIDO                                        
056900     END-IF                                                               
057000                                                                          
057100     IF WS-REG-VALIDO = 'SI' AND ENT-FY-PSI < 30000 THEN                  
057200        MOVE 'E004' TO WS-COD-ERRO                                        
057300        MOVE 'FY-PSI BELOW MINIMUM 30000' TO WS-TXT-ERRO                  
057400        MOVE 'NO' TO WS-REG-VALIDO                                        
057500     END-IF                                                               
057600                                                                          
057700     IF WS-REG-VALIDO = 'SI' THEN                                         
057800        IF ENT-BARRA-NRO = 03 OR ENT-BARRA-NRO = 04 OR                    
057900           ENT-BARRA-NRO = 05 OR ENT-BARRA-NRO = 06 OR                    
058000           ENT-BARRA-NRO = 07 OR ENT-BARRA-NRO = 08 OR                    
058100           ENT-BARRA-NRO = 09 OR ENT-BARRA-NRO = 10 OR                    
058200           ENT-BARRA-NRO = 11 OR ENT-BARRA-NRO = 14 OR                    
058300           ENT-BARRA-NRO = 18 THEN                                        
058400           CONTINUE                                                       
058500        ELSE                                                              
058600           MOVE 'E005' TO WS-COD-ERRO                                     
058700           MOVE 'BAR-SIZE NOT A VALID DESIGNATION' TO WS-TXT-ERRO         
058800           MOVE 'NO' TO WS-REG-VALIDO                                     
058900        END-IF                                                            
059000     END-IF                                                               
059100                                                                          
059200     IF WS-REG-VALIDO = 'SI' AND ENT-BARRA-CANT < 1 THEN                  
059300        MOVE 'E006' TO WS-COD-ERRO                                        
059400        MOVE 'NUM-BARS BELOW MINIMUM 1' TO WS-TXT-ERRO                    
059500        MOVE 'NO' TO WS-REG-VALIDO                                        
059600     END-IF                                                               
059700                                                                          
059800     IF WS-REG-VALIDO = 'SI' THEN                                         
059900        IF ENT-ESTRIBO-NRO = 03 OR ENT-ESTRIBO-NRO = 04 THEN              
060000           CONTINUE                                                       
060100        ELSE                                                              
060200           MOVE 'E007' TO WS-COD-ERRO                                     
060300           MOVE 'STIRRUP-SIZE MUST BE 3 OR 4' TO WS-TXT-ERRO              
060400           MOVE 'NO' TO WS-REG-VALIDO                                     
060500        END-IF                                                            
060600     END-IF                                                               
060700                                                                          
060800     IF WS-REG-VALIDO = 'SI' AND ENT-RECUBRO < 0 THEN                     
060900        MOVE 'E008' TO WS-COD-ERRO                                        
061000        MOVE 'COVER MUST NOT BE NEGATIVE' TO WS-TXT-ERRO                  
061100        MOVE 'NO' TO WS-REG-VALIDO                                        
061200     END-IF                                                               
061300                                                                          
061400     IF WS-REG-VALIDO = 'SI' AND                                          
061500        ENT-OVERRIDE-D-FLAG = 'Y' AND                                     
061600        ENT-PROFUND-OVR < 1.00 THEN                                       
061700        MOVE 'E009' TO WS-COD-ERRO                                        
061800        MOVE 'OVERRIDE-D BELOW MINIMUM 1.00 IN' TO WS-TXT-ERRO            
061900        MOVE 'NO' TO WS-REG-VALIDO                                        
062000     END-IF.                                                              
062100                                                                          
062200 2010-VALIDAR-F. EXIT.                                                    
062300                                                                          
062400                                                                          
062500*---- BUSQUEDA DE AREA Y DIAMETRO DE BARRA (D1) ------------------        
062600 2200-BUSCAR-BARRA-I.                                                     
062700                                                                          
062800     MOVE ZEROS TO WS-AS-TOTAL                                            
062900     MOVE ZEROS TO WS-DIAM-BARRA                                          
063000                                                                          
063100     PERFORM 2205-BUSCAR-BARRA-LOOP-I                                     
063200        THRU   2205-BUSCAR-BARRA-LOOP-F                                   
063300        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 11.                       
063400                                                                          
063500 2200-BUSCAR-BARRA-F. EXIT.                                               
063600                                                                          
063700                                                                          
063800*---- CUERPO DEL LAZO DE BUSQUEDA DE BARRA -----------------------        
063900 2205-BUSCAR-BARRA-LOOP-I.                                                
064000                                                                          
064100     IF TB-BARRA-NRO (WS-IX) = ENT-BARRA-NRO THEN                         
064200        MOVE TB-BARRA-DIAM (WS-IX) TO WS-DIAM-BARRA                       
064300        COMPUTE WS-AS-TOTAL ROUNDED =                                     
064400           TB-BARRA-AREA (WS-IX) * ENT-BARRA-CANT                         
064500        MOVE 12 TO WS-IX                                                  
064600     END-IF.                                                              
064700                                                                          
064800 2205-BUSCAR-BARRA-LOOP-F. EXIT.                                          
064900                                                                          
065000                                                                          
065100*---- BUSQUEDA DE DIAMETRO DE ESTRIBO ----------------------------        
065200 2210-BUSCAR-ESTRIBO-I.                                                   
065300                                                                          
065400     MOVE ZEROS TO WS-DIAM-ESTRIBO                                        
065500                                                                          
065600     PERFORM 2215-BUSCAR-ESTRIBO-LOOP-I                                   
065700        THRU   2215-BUSCAR-ESTRIBO-LOOP-F                                 
065800        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 2.                        
065900                                                                          
066000 2210-BUSCAR-ESTRIBO-F. EXIT.                                             
066100                                                                          
066200                                                                          
066300*---- CUERPO DEL LAZO DE BUSQUEDA DE ESTRIBO ---------------------        
066400 2215-BUSCAR-ESTRIBO-LOOP-I.                                              
066500                                                                          
066600     IF TB-ESTRIBO-NRO (WS-IX) = ENT-ESTRIBO-NRO THEN                     
066700        MOVE TB-ESTRIBO-DIAM (WS-IX) TO WS-DIAM-ESTRIBO                   
066800        MOVE 3 TO WS-IX                                                   
066900     END-IF.                                                              
067000                                                                          
067100 2215-BUSCAR-ESTRIBO-LOOP-F. EXIT.                                        
067200                                                                          
067300                                                                          
067400*---- DETERMINACION DE LA PROFUNDIDAD EFECTIVA D (D2, E010) ------        
067500 2300-DETERM-PROFUND-I.                                                   
067600                                                                          
067700     IF ENT-OVERRIDE-D-FLAG = 'Y' THEN                                    
067800        MOVE ENT-PROFUND-OVR TO WS-PROFUND-D-CALC                         
067900     ELSE                                                                 
068000        COMPUTE WS-PROFUND-D-CALC ROUNDED =                               
068100           ENT-ALTURA-H - ENT-RECUBRO - WS-DIAM-ESTRIBO                   
068200              - (WS-DIAM-BARRA / 2)                                       
068300     END-IF                                                               
068400                                                                          
068500     IF WS-PROFUND-D-CALC NOT GREATER ZEROS THEN                          
068600        MOVE 'E010' TO WS-COD-ERRO                                        
068700        MOVE 'EFFECTIVE DEPTH D IS NOT POSITIVE' TO WS-TXT-ERRO           
068800        MOVE 'NO' TO WS-REG-VALIDO                                        
068900     ELSE                                                                 
069000        MOVE WS-PROFUND-D-CALC TO WS-PROFUND-D                            
069100     END-IF.                                                              
069200                                                                          
069300 2300-DETERM-PROFUND-F. EXIT.                                             
069400                                                                          
069500                                                                          
069600*---- CALCULO DE CAPACIDAD (LLAMA A PGMCALVGA) -------------------        
069700 2400-CALCULAR-I.                                                         
069800                                                                          
069900     MOVE ENT-ANCHO-B    TO LK-ANCHO-B                                    
070000     MOVE WS-PROFUND-D   TO LK-PROFUND-D                                  
070100     MOVE ENT-FC-PSI     TO LK-FC-PSI                                     
070200     MOVE ENT-FY-PSI     TO LK-FY-PSI                                     
070300     MOVE WS-AS-TOTAL    TO LK-AS-TOTAL                                   
070400                                                                          
070500     CALL WS-PGM-CALVGA USING LK-COMUNICACION                             
070600                                                                          
070700     ADD LK-MN-KFT TO WS-ACU-MN-KFT                                       
070800     ADD LK-MU-KFT TO WS-ACU-MU-KFT.                                      
070900                                                                          
071000 2400-CALCULAR-F. EXIT.                                                   
071100                                                                          
071200                                                                          
071300*---- GRABACION DEL REGISTRO DE RESULTADO ------------------------        
071400 2500-GRABAR-RESULT-I.                                                    
071500                                                                          
071600     MOVE ENT-VIGA-ID    TO RES-VIGA-ID                                   
071700     MOVE WS-AS-TOTAL    TO RES-AS-TOTAL                                  
071800     MOVE WS-PROFUND-D   TO RES-PROFUND-D                                 
071900     MOVE LK-BETA1       TO RES-BETA1                                     
072000     MOVE LK-BLOCO-A     TO RES-BLOCO-A                                   
072100     MOVE LK-EIXO-C      TO RES-EIXO-C                                    
072200     MOVE LK-EPSILON-T   TO RES-EPSILON-T                                 
072300     MOVE LK-PHI         TO RES-PHI                                       
072400     MOVE LK-MN-KIN      TO RES-MN-KIN                                    
072500     MOVE LK-MN-KFT      TO RES-MN-KFT                                    
072600     MOVE LK-MU-KFT      TO RES-MU-KFT                                    
072700     MOVE LK-STATUS      TO RES-STATUS                                    
072800                                                                          
072900     WRITE REG-VIGARES FROM WS-REG-VIGA-RES                               
073000     IF FS-VIGARES NOT = '00' THEN                                        
073100        DISPLAY '* ERRO EN WRITE VIGARES = ' FS-VIGARES                   
073200        MOVE 9999 TO RETURN-CODE                                          
073300        SET WS-FIN-LECTURA TO TRUE                                        
073400     END-IF.                                                              
073500                                                                          
073600 2500-GRABAR-RESULT-F. EXIT.                                              
073700                                                                          
073800                                                                          
073900*---- GRABACION DEL REGISTRO DE HISTORIA (H1, H2) ----------------        
074000 2510-GRABAR-HISTORIA-I.                                                  
074100                                                                          
074200     ACCEPT WS-FECHA-HOY-X FROM DATE YYYYMMDD                             
074300     ACCEPT WS-HORA-HOY FROM TIME                                         
074400     MOVE WS-FH-ANO TO WS-TS-ANO                                          
074500     MOVE WS-FH-MES TO WS-TS-MES                                          
074600     MOVE WS-FH-DIA TO WS-TS-DIA                                          
074700     MOVE WS-HH-HOR TO WS-TS-HOR                                          
074800     MOVE WS-HH-MIN TO WS-TS-MIN                                          
074900     MOVE WS-HH-SEG TO WS-TS-SEG                                          
075000                                                                          
075100     MOVE WS-SEQ-PROXIMO TO HIS-SEQ-ID                                    
075200     MOVE WS-TIMESTAMP-X  TO HIS-TIMESTAMP                                
075300     MOVE ENT-VIGA-ID    TO HIS-VIGA-ID                                   
075400     MOVE ENT-ANCHO-B    TO HIS-ANCHO-B                                   
075500     MOVE ENT-ALTURA-H   TO HIS-ALTURA-H                                  
075600     MOVE WS-PROFUND-D   TO HIS-PROFUND-D                                 
075700     MOVE ENT-FC-PSI     TO HIS-FC-PSI                                    
075800     MOVE ENT-FY-PSI     TO HIS-FY-PSI                                    
075900     MOVE WS-AS-TOTAL    TO HIS-AS-TOTAL                                  
076000     MOVE ENT-BARRA-NRO  TO HIS-BARRA-NRO                                 
076100     MOVE ENT-BARRA-CANT TO HIS-BARRA-CANT                                
076200     MOVE LK-MN-KFT      TO HIS-MN-KFT                                    
076300     MOVE LK-MU-KFT      TO HIS-MU-KFT                                    
076400                                                                          
076500     WRITE REG-VIGAHIS FROM WS-REG-VIGA-HIS                               
076600     IF FS-VIGAHIS NOT = '00' THEN                                        
076700        DISPLAY '* ERRO EN WRITE VIGAHIS = ' FS-VIGAHIS                   
076800        MOVE 9999 TO RETURN-CODE                                          
076900        SET WS-FIN-LECTURA TO TRUE                                        
077000     ELSE                                                                 
077100        ADD 1 TO WS-SEQ-PROXIMO                                           
077200     END-IF.                                                              
077300                                                                          
077400 2510-GRABAR-HISTORIA-F. EXIT.                                            
077500                                                                          
077600                                                                          
077700*---- LINEA DE DETALLE DEL REPORTE -------------------------------        
077800 2600-IMPRIMIR-DET-I.                                                     
077900                                                                          
078000     MOVE SPACES         TO IMP-DETALHE                                   
078100     MOVE IMP-PIPE       TO IMP-DET-SEP1                                  
078200     MOVE ENT-VIGA-ID    TO IMP-DET-VIGA-ID                               
078300     MOVE IMP-PIPE       TO IMP-DET-SEP2                                  
078400     MOVE ENT-ANCHO-B    TO IMP-DET-ANCHO-B                               
078500     MOVE IMP-PIPE       TO IMP-DET-SEP3                                  
078600     MOVE ENT-ALTURA-H   TO IMP-DET-ALTURA-H                              
078700     MOVE IMP-PIPE       TO IMP-DET-SEP4                                  
078800     MOVE WS-PROFUND-D   TO IMP-DET-PROFUND-D                             
078900     MOVE IMP-PIPE       TO IMP-DET-SEP5                                  
079000     MOVE ENT-FC-PSI     TO IMP-DET-FC-PSI                                
079100     MOVE IMP-PIPE       TO IMP-DET-SEP6                                  
079200     MOVE ENT-FY-PSI     TO IMP-DET-FY-PSI                                
079300     MOVE IMP-PIPE       TO IMP-DET-SEP7                                  
079400     MOVE WS-AS-TOTAL    TO IMP-DET-AS-TOTAL                              
079500     MOVE IMP-PIPE       TO IMP-DET-SEP8                                  
079600     MOVE LK-BLOCO-A     TO IMP-DET-BLOCO-A                               
079700     MOVE IMP-PIPE       TO IMP-DET-SEP9                                  
079800     MOVE LK-EPSILON-T   TO IMP-DET-EPSILON-T                             
079900     MOVE IMP-PIPE       TO IMP-DET-SEP10                                 
080000     MOVE LK-PHI         TO IMP-DET-PHI                                   
080100     MOVE IMP-PIPE       TO IMP-DET-SEP11                                 
080200     MOVE LK-MN-KFT      TO IMP-DET-MN-KFT                                
080300     MOVE IMP-PIPE       TO IMP-DET-SEP12                                 
080400     MOVE LK-MU-KFT      TO IMP-DET-MU-KFT                                
080500     MOVE IMP-PIPE       TO IMP-DET-SEP13                                 
080600     MOVE LK-STATUS      TO IMP-DET-STATUS                                
080700     MOVE IMP-PIPE       TO IMP-DET-SEP14                                 
080800                                                                          
080900     WRITE REG-LISTADO FROM IMP-DETALHE AFTER 1                           
081000     IF FS-LISTADO NOT = '00' THEN                                        
081100        DISPLAY '* ERRO EN WRITE LISTADO = ' FS-LISTADO                   
081200        MOVE 9999 TO RETURN-CODE                                          
081300        SET WS-FIN-LECTURA TO TRUE                                        
081400     END-IF.                                                              
081500                                                                          
081600 2600-IMPRIMIR-DET-F. EXIT.                                               
081700                                                                          
081800                                                                          
081900*---- GRABACION DEL REGISTRO DE ERRO -----------------------------        
082000 2700-GRABAR-ERRO-I.                                                      
082100                                                                          
082200     MOVE ENT-VIGA-ID   TO ERR-VIGA-ID                                    
082300     MOVE WS-COD-ERRO   TO ERR-CODIGO                                     
082400     MOVE WS-TXT-ERRO   TO ERR-TEXTO                                      
082500                                                                          
082600     WRITE REG-VIGAERR FROM WS-REG-VIGA-ERR                               
082700     IF FS-VIGAERR NOT = '00' THEN                                        
082800        DISPLAY '* ERRO EN WRITE VIGAERR = ' FS-VIGAERR                   
082900        MOVE 9999 TO RETURN-CODE                                          
083000        SET WS-FIN-LECTURA TO TRUE                                        
083100     END-IF                                                               
083200                                                                          
083300     DISPLAY '* VIGA RECHAZADA: ' ENT-VIGA-ID                             
083400             ' COD: ' WS-COD-ERRO.                                        
083500                                                                          
083600 2700-GRABAR-ERRO-F. EXIT.                                                
083700                                                                          
083800                                                                          
083900*---- ENCABEZADOS DEL REPORTE ------------------------------------        
084000 6500-IMPRIMIR-TITULOS-I.                                                 
084100                                                                          
084200     WRITE REG-LISTADO FROM IMP-TITULO AFTER PAGE                         
084300     WRITE REG-LISTADO FROM IMP-SUBTITULO AFTER 1                         
084400     WRITE REG-LISTADO FROM IMP-LINHA AFTER 1.                            
084500                                                                          
084600 6500-IMPRIMIR-TITULOS-F. EXIT.                                           
084700                                                                          
084800                                                                          
084900*---- SE CIERRA VIGAHIS (MODO EXTEND) AL TERMINAR DE GRABAR -----         
085000*     HISTORIA, PARA QUE 7000-HISTORIA-I PUEDA REABRIRLA EN               
085100*     MODO INPUT (SOLIC. 13-0512, ANTES QUEDABA ABIERTA EXTEND            
085200*     Y EL OPEN INPUT FALLABA CON STATUS 41).                             
085300 6800-CERRAR-HISTORIA-I.                                                  
085400                                                                          
085500     CLOSE VIGAHIS                                                        
085600     IF FS-VIGAHIS NOT = '00' THEN                                        
085700        DISPLAY '* ERRO EN CLOSE VIGAHIS = ' FS-VIGAHIS                   
085800     END-IF.                                                              
085900                                                                          
086000 6800-CERRAR-HISTORIA-F. EXIT.                                            
086100                                                                          
086200                                                                          
086300*---- LISTADO DE LOS ULTIMOS CALCULOS (H3, FLUJO SECUNDARIO) -----        
086400 7000-HISTORIA-I.                                                         
086500                                                                          
086600     MOVE ZEROS TO WS-CANT-RECENTE                                        
086700                                                                          
086800     OPEN INPUT VIGAHIS                                                   
086900     IF FS-VIGAHIS = '35' OR FS-VIGAHIS = '05' THEN                       
087000        CONTINUE                                                          
087100     ELSE                                                                 
087200        IF FS-VIGAHIS NOT = '00' THEN                                     
087300           DISPLAY '* ERRO EN OPEN INPUT VIGAHIS = ' FS-VIGAHIS           
087400        ELSE                                                              
087500           SET WS-NO-FIN-LECTURA TO TRUE                                  
087600           PERFORM 7050-LER-HISTORIA-I THRU 7050-LER-HISTORIA-F           
087700              UNTIL FS-VIGAHIS-FIN                                        
087800           CLOSE VIGAHIS                                                  
087900        END-IF                                                            
088000     END-IF                                                               
088100                                                                          
088200     PERFORM 7500-IMPRIMIR-RECENTE-I THRU 7500-IMPRIMIR-RECENTE-F.        
088300                                                                          
088400 7000-HISTORIA-F. EXIT.                                                   
088500                                                                          
088600                                                                          
088700*---- CUERPO DEL LAZO DE LECTURA DE 7000 -------------------------        
088800 7050-LER-HISTORIA-I.                                                     
088900                                                                          
089000     READ VIGAHIS INTO WS-REG-VIGA-HIS                                    
089100     IF NOT FS-VIGAHIS-FIN THEN                                           
089200        PERFORM 7100-DESLIZAR-TABELA-I THRU 7100-DESLIZAR-TABELA-F        
089300     END-IF.                                                              
089400                                                                          
089500 7050-LER-HISTORIA-F. EXIT.                                               
089600                                                                          
089700                                                                          
089800*---- DESLIZA LA TABLA DE 10 POSICIONES E INSERTA AL FRENTE ------        
089900 7100-DESLIZAR-TABELA-I.                                                  
090000                                                                          
090100     PERFORM 7110-DESLIZAR-LOOP-I THRU 7110-DESLIZAR-LOOP-F               
090200        VARYING WS-IY FROM 10 BY -1 UNTIL WS-IY < 2                       
090300                                                                          
090400     MOVE HIS-TIMESTAMP  TO TR-TIMESTAMP (1)                              
090500     MOVE HIS-ANCHO-B    TO TR-ANCHO-B (1)                                
090600     MOVE HIS-PROFUND-D  TO TR-PROFUND-D (1)                              
090700     MOVE HIS-AS-TOTAL   TO TR-AS-TOTAL (1)                               
090800     MOVE HIS-MN-KFT     TO TR-MN-KFT (1)                                 
090900     MOVE HIS-MU-KFT     TO TR-MU-KFT (1)                                 
091000                                                                          
091100     IF WS-CANT-RECENTE < 10 THEN                                         
091200        ADD 1 TO WS-CANT-RECENTE                                          
091300     END-IF.                                                              
091400                                                                          
091500 7100-DESLIZAR-TABELA-F. EXIT.                                            
091600                                                                          
091700                                                                          
091800*---- CUERPO DEL LAZO DE DESPLAZAMIENTO DE LA TABLA --------------        
091900 7110-DESLIZAR-LOOP-I.                                                    
092000                                                                          
092100     MOVE WS-TAB-RECENTE-OCR (WS-IY - 1)                                  
092200       TO WS-TAB-RECENTE-OCR (WS-IY).                                     
092300                                                                          
092400 7110-DESLIZAR-LOOP-F. EXIT.                                              
092500                                                                          
092600                                                                          
092700*---- IMPRIME LA SECCION DE ULTIMOS CALCULOS ---------------------        
092800 7500-IMPRIMIR-RECENTE-I.                                                 
092900                                                                          
093000     WRITE REG-LISTADO FROM IMP-LINHA AFTER PAGE                          
093100     WRITE REG-LISTADO FROM IMP-RECENTE-TITULO AFTER 1                    
093200     WRITE REG-LISTADO FROM IMP-RECENTE-SUB AFTER 1                       
093300     WRITE REG-LISTADO FROM IMP-LINHA AFTER 1                             
093400                                                                          
093500     PERFORM 7510-IMPRIMIR-RECENTE-LOOP-I                                 
093600        THRU   7510-IMPRIMIR-RECENTE-LOOP-F                               
093700        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CANT-RECENTE.          
093800                                                                          
093900 7500-IMPRIMIR-RECENTE-F. EXIT.                                           
094000                                                                          
094100                                                                          
094200*---- CUERPO DEL LAZO DE IMPRESION DE LOS ULTIMOS CALCULOS -------        
094300 7510-IMPRIMIR-RECENTE-LOOP-I.                                            
094400                                                                          
094500     MOVE SPACES              TO IMP-RECENTE-DET                          
094600     MOVE IMP-PIPE             TO IMP-REC-SEP1                            
094700     MOVE TR-TIMESTAMP (WS-IX) TO IMP-REC-TIMESTAMP                       
094800     MOVE IMP-PIPE             TO IMP-REC-SEP2                            
094900     MOVE TR-ANCHO-B (WS-IX)   TO IMP-REC-ANCHO-B                         
095000     MOVE IMP-PIPE             TO IMP-REC-SEP3                            
095100     MOVE TR-PROFUND-D (WS-IX) TO IMP-REC-PROFUND-D                       
095200     MOVE IMP-PIPE             TO IMP-REC-SEP4                            
095300     MOVE TR-AS-TOTAL (WS-IX)  TO IMP-REC-AS-TOTAL                        
095400     MOVE IMP-PIPE             TO IMP-REC-SEP5                            
095500     MOVE TR-MN-KFT (WS-IX)    TO IMP-REC-MN-KFT                          
095600     MOVE IMP-PIPE             TO IMP-REC-SEP6                            
095700     MOVE TR-MU-KFT (WS-IX)    TO IMP-REC-MU-KFT                          
095800     MOVE IMP-PIPE             TO IMP-REC-SEP7                            
095900     WRITE REG-LISTADO FROM IMP-RECENTE-DET AFTER 1.                      
096000                                                                          
096100 7510-IMPRIMIR-RECENTE-LOOP-F. EXIT.                                      
096200                                                                          
096300                                                                          
096400*---- TOTALES DE LA CORRIDA (SOLIC. 11-0940) ---------------------        
096500 9010-IMPRIMIR-TOTAIS-I.                                                  
096600                                                                          
096700     MOVE WS-CANT-LEIDOS     TO IMP-TOT-LEIDOS                            
096800     MOVE WS-CANT-ACEPTADOS  TO IMP-TOT-ACEPTOS                           
096900     MOVE WS-CANT-RECHAZADOS TO IMP-TOT-RECHACOS                          
097000     MOVE WS-ACU-MN-KFT      TO IMP-TOT-MN                                
097100     MOVE WS-ACU-MU-KFT      TO IMP-TOT-MU                                
097200                                                                          
097300     IF WS-CANT-ACEPTADOS > ZEROS THEN                                    
097400        COMPUTE WS-MEDIA-MN-KFT ROUNDED =                                 
097500           WS-ACU-MN-KFT / WS-CANT-ACEPTADOS                              
097600        COMPUTE WS-MEDIA-MU-KFT ROUNDED =                                 
097700           WS-ACU-MU-KFT / WS-CANT-ACEPTADOS                              
097800     ELSE                                                                 
097900        MOVE ZEROS TO WS-MEDIA-MN-KFT                                     
098000        MOVE ZEROS TO WS-MEDIA-MU-KFT                                     
098100     END-IF                                                               
098200                                                                          
098300     MOVE WS-MEDIA-MN-KFT TO IMP-MED-MN                                   
098400     MOVE WS-MEDIA-MU-KFT TO IMP-MED-MU                                   
098500                                                                          
098600     WRITE REG-LISTADO FROM IMP-LINHA AFTER PAGE                          
098700     WRITE REG-LISTADO FROM IMP-TOTAIS-1 AFTER 1                          
098800     WRITE REG-LISTADO FROM IMP-TOTAIS-2 AFTER 1                          
098900     WRITE REG-LISTADO FROM IMP-TOTAIS-3 AFTER 1.                         
099000                                                                          
099100 9010-IMPRIMIR-TOTAIS-F. EXIT.                                            
099200                                                                          
099300                                                                          
099400*-----------------------------------------------------------------        
099500 9020-FECHAR-ARQUIVOS-I.                                                  
099600                                                                          
099700     CLOSE VIGAENT                                                        
099800     IF FS-VIGAENT NOT = '00' THEN                                        
099900        DISPLAY '* ERRO EN CLOSE VIGAENT = ' FS-VIGAENT                   
100000     END-IF                                                               
100100                                                                          
100200     CLOSE VIGARES                                                        
100300     IF FS-VIGARES NOT = '00' THEN                                        
100400        DISPLAY '* ERRO EN CLOSE VIGARES = ' FS-VIGARES                   
100500     END-IF                                                               
100600                                                                          
100700     CLOSE VIGAERR                                                        
100800     IF FS-VIGAERR NOT = '00' THEN                                        
100900        DISPLAY '* ERRO EN CLOSE VIGAERR = ' FS-VIGAERR                   
101000     END-IF                                                               
101100                                                                          
101200*     (VIGAHIS YA FUE CERRADO POR 6800-CERRAR-HISTORIA-I Y, DE            
101300*     HABERSE EJECUTADO, POR 7000-HISTORIA-I -- SOLIC. 13-0512).          
101400                                                                          
101500     CLOSE LISTADO                                                        
101600     IF FS-LISTADO NOT = '00' THEN                                        
101700        DISPLAY '* ERRO EN CLOSE LISTADO = ' FS-LISTADO                   
101800     END-IF.                                                              
101900                                                                          
102000 9020-FECHAR-ARQUIVOS-F. EXIT.                                            
102100                                                                          
102200                                                                          
102300*-----------------------------------------------------------------        
102400 9999-FINAL-I.                                                            
102500                                                                          
102600     PERFORM 9010-IMPRIMIR-TOTAIS-I THRU 9010-IMPRIMIR-TOTAIS-F           
102700     PERFORM 9020-FECHAR-ARQUIVOS-I THRU 9020-FECHAR-ARQUIVOS-F           
102800                                                                          
102900     DISPLAY '=============================================='             
103000     DISPLAY 'RECORDS READ:     ' WS-CANT-LEIDOS                          
103100     DISPLAY 'RECORDS ACCEPTED: ' WS-CANT-ACEPTADOS                       
103200     DISPLAY 'RECORDS REJECTED: ' WS-CANT-RECHAZADOS.                     
103300                                                                          
103400 9999-FINAL-F. EXIT.                                                      
