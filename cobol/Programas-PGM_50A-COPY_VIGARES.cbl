000100*////////////////// (VIGARES) ///////////////////////////////////         
000200**************************************                                    
000300*     LAYOUT REGISTRO DE RESULTADO   *                                    
000400*     UN REGISTRO POR VIGA ACEPTADA   *                                   
000500*     LARGO REGISTRO = 80 BYTES        *                                  
000600**************************************                                    
000700 01  WS-REG-VIGA-RES.                                                     
000800     03  RES-VIGA-ID         PIC X(08)     VALUE SPACES.                  
000900*     AREA TOTAL DE ACERO EN TRACCION, PULG2                              
001000     03  RES-AS-TOTAL        PIC 9(03)V999 VALUE ZEROS.                   
001100*     PROFUNDIDAD EFECTIVA D UTILIZADA, PULGADAS                          
001200     03  RES-PROFUND-D       PIC 9(04)V999 VALUE ZEROS.                   
001300*     FACTOR DE BLOQUE DE ESFUERZOS BETA1                                 
001400     03  RES-BETA1           PIC 9(01)V9999 VALUE ZEROS.                  
001500*     PROFUNDIDAD DEL BLOQUE EQUIVALENTE A                                
001600     03  RES-BLOCO-A         PIC 9(03)V9999 VALUE ZEROS.                  
001700*     PROFUNDIDAD DEL EJE NEUTRO C                                        
001800     03  RES-EIXO-C          PIC 9(03)V9999 VALUE ZEROS.                  
001900*     DEFORMACION UNITARIA NETA EN TRACCION                               
002000     03  RES-EPSILON-T       PIC 9(01)V9(6) VALUE ZEROS.                  
002100*     FACTOR DE REDUCCION DE RESISTENCIA PHI                              
002200     03  RES-PHI             PIC 9(01)V9999 VALUE ZEROS.                  
002300*     MOMENTO NOMINAL, KIP-PULGADA                                        
002400     03  RES-MN-KIN          PIC 9(06)V99  VALUE ZEROS.                   
002500*     MOMENTO NOMINAL, KIP-PIE                                            
002600     03  RES-MN-KFT          PIC 9(05)V99  VALUE ZEROS.                   
002700*     MOMENTO DE DISEÑO PHI*MN, KIP-PIE                                   
002800     03  RES-MU-KFT          PIC 9(05)V99  VALUE ZEROS.                   
002900*     'TC' CONTROLADA POR TRACCION, 'TR' TRANSICION,                      
003000*     'CC' CONTROLADA POR COMPRESION                                      
003100     03  RES-STATUS          PIC X(02)     VALUE SPACES.                  
003150*     PARA USO FUTURO                                                     
003170     03  FILLER              PIC X(04)     VALUE SPACES.                  
003200*///////////////////////////////////////////////////////////////          
