000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMCALVGA.                                                   
000300 AUTHOR. R. QUISPE MAMANI.                                                
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA INGENIERIA.                    
000500 DATE-WRITTEN. 06/12/1991.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.                   
000800***************************************************************           
000900*    PGMCALVGA - SUBRUTINA DE CALCULO DE CAPACIDAD A FLEXION  *           
001000*    DE VIGAS RECTANGULARES DE HORMIGON ARMADO, METODO DEL    *           
001100*    BLOQUE RECTANGULAR DE ESFUERZOS SEGUN ACI-318.           *           
001200*                                                             *           
001300*    ES LLAMADA DINAMICAMENTE DESDE PROGM50A MEDIANTE         *           
001400*    CALL WS-PGM-CALVGA USING LK-COMUNICACION.  RECIBE B, D,  *           
001500*    F'C, FY Y AS-TOTAL Y DEVUELVE BETA1, A, C, EPSILON-T,    *           
001600*    PHI, MN Y MU-DE-DISENO.  NO ABRE NI TOCA ARCHIVOS.       *           
001700***************************************************************           
001800*    HISTORICO DE MODIFICACIONES                                          
001900*    --------------------------                                           
002000*    06/12/1991 RQM SOLICITUD 91-0447 VERSION INICIAL.                    
002100*    14/03/1992 RQM SOLICITUD 92-0118 SE CORRIGE EL REDONDEO              
002200*               DE MN-KFT A 2 DECIMALES POR RECLAMO DE                    
002300*               ESTRUCTURAS (VENIA TRUNCADO).                             
002400*    22/09/1994 JLC SOLICITUD 94-0906 SE AGREGA EL CASO                   
002500*               BETA1 = 0.85 CONSTANTE PARA F'C <= 4000 PSI               
002600*               (ANTES SE CALCULABA SIEMPRE CON LA FORMULA).              
002700*    11/01/1999 MTV SOLICITUD 99-0011 AJUSTE Y2K: EL CAMPO DE             
002800*               TRAZA WS-DUMP-FECHA PASA DE AAMMDD A AAAAMMDD             
002900*               PARA EVITAR AMBIGUEDAD DE SIGLO EN LOS DISPLAY            
003000*               DE DIAGNOSTICO.                                           
003100*    30/08/2002 MTV SOLICITUD 02-0733 SE AGREGA EL CONTADOR               
003200*               WS-CANT-LLAMADAS PARA AUDITORIA DE CUANTAS                
003300*               VECES SE INVOCA LA SUBRUTINA POR CORRIDA.                 
003400*    17/05/2007 HGB SOLICITUD 07-0288 SE DOCUMENTA EL CASO                
003500*               LIMITE EPSILON-T = 0.005 EXACTO COMO TC, NO TR.           
003600***************************************************************           
003700                                                                          
003800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300                                                                          
004400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
004500 DATA DIVISION.                                                           
004600 WORKING-STORAGE SECTION.                                                 
004700*========================*                                                
004800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
004900                                                                          
005000*---- CONTADOR DE AUDITORIA (SOLIC. 02-0733) --------------------         
005100 77  WS-CANT-LLAMADAS        PIC S9(07) COMP VALUE ZEROS.                 
005200                                                                          
005300*---- AREA DE TRABAJO PARA LOS CALCULOS --------------------------        
005400 01  WS-CALC-WORK.                                                        
005500     03  WS-T-FORCE-LB       PIC S9(09)V99 COMP-3 VALUE ZEROS.            
005600     03  WS-BRACO-PALANCA    PIC S9(04)V9999 COMP-3 VALUE ZEROS.          
005700     03  WS-MN-LBIN          PIC S9(11)V99 COMP-3 VALUE ZEROS.            
005800     03  WS-MN-KFT-4DEC      PIC S9(05)V9999 COMP-3 VALUE ZEROS.          
005900     03  WS-MU-KFT-4DEC      PIC S9(05)V9999 COMP-3 VALUE ZEROS.          
006000                                                                          
006100*---- VISTA ALTERNATIVA DE F'C PARA TRAZA DE DIAGNOSTICO --------         
006200*     (COSTUMBRE DEL AREA: PODER VOLCAR CUALQUIER CAMPO                   
006300*     NUMERICO COMO ALFANUMERICO EN UN DISPLAY DE ABEND)                  
006400 01  WS-FC-DUMP-AREA.                                                     
006500     03  WS-FC-DUMP-NUM      PIC 9(05)     VALUE ZEROS.                   
006600 01  WS-FC-DUMP-ALFA REDEFINES WS-FC-DUMP-AREA.                           
006700     03  WS-FC-DUMP-X        PIC X(05).                                   
006800                                                                          
006900*---- VISTA ALTERNATIVA DEL STATUS PARA TRAZA -------------------         
007000 01  WS-STATUS-DUMP-AREA.                                                 
007100     03  WS-STATUS-DUMP      PIC X(02)     VALUE SPACES.                  
007200 01  WS-STATUS-DUMP-PARTES REDEFINES WS-STATUS-DUMP-AREA.                 
007300     03  WS-STATUS-DUMP-1    PIC X(01).                                   
007400     03  WS-STATUS-DUMP-2    PIC X(01).                                   
007500                                                                          
007600*---- VISTA ALTERNATIVA DE LA FECHA DE TRAZA (SOLIC. 99-0011) ---         
007700 01  WS-DUMP-FECHA-AREA.                                                  
007800     03  WS-DUMP-FECHA       PIC 9(08)     VALUE ZEROS.                   
007900 01  WS-DUMP-FECHA-ALFA REDEFINES WS-DUMP-FECHA-AREA.                     
008000     03  WS-DUMP-FECHA-X     PIC X(08).                                   
008100                                                                          
008200 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
008300                                                                          
008400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
008500 LINKAGE SECTION.                                                         
008600     COPY VIGALNK.                                                        
008700                                                                          
008800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
008900 PROCEDURE DIVISION USING LK-COMUNICACION.                                
009000                                                                          
009100 MAIN-PROGRAM-I.                                                          
009200                                                                          
009300     ADD 1 TO WS-CANT-LLAMADAS                                            
009400     ACCEPT WS-DUMP-FECHA FROM DATE YYYYMMDD                              
009500     MOVE LK-FC-PSI  TO WS-FC-DUMP-NUM                                    
009600     MOVE LK-STATUS  TO WS-STATUS-DUMP                                    
009700     DISPLAY 'PGMCALVGA LLAMADA NRO ' WS-CANT-LLAMADAS                    
009800             ' FC=' WS-FC-DUMP-X ' FECHA=' WS-DUMP-FECHA-X                
009900                                                                          
010000     PERFORM 1000-CALC-BETA1-I    THRU 1000-CALC-BETA1-F                  
010100     PERFORM 2000-CALC-BLOCO-I    THRU 2000-CALC-BLOCO-F                  
010200     PERFORM 3000-CALC-MOMENTO-I  THRU 3000-CALC-MOMENTO-F                
010300     PERFORM 4000-CALC-EIXO-I     THRU 4000-CALC-EIXO-F                   
010400     PERFORM 5000-CALC-DEFORM-I   THRU 5000-CALC-DEFORM-F                 
010500     PERFORM 6000-CALC-PHI-I      THRU 6000-CALC-PHI-F                    
010600     PERFORM 7000-CALC-MU-I       THRU 7000-CALC-MU-F.                    
010700                                                                          
010800 MAIN-PROGRAM-F. GOBACK.                                                  
010900                                                                          
011000                                                                          
011100*----  C1: FACTOR DE BLOQUE DE ESFUERZOS BETA1  -----------------         
011200*      (SOLIC. 94-0906) F'C <= 4000  ==> BETA1 = 0.85                     
011300*                       F'C >= 8000  ==> BETA1 = 0.65                     
011400*                       EN OTRO CASO ==> FORMULA LINEAL                   
011500 1000-CALC-BETA1-I.                                                       
011600                                                                          
011700     IF LK-FC-PSI NOT GREATER 4000 THEN                                   
011800        MOVE 0.85 TO LK-BETA1                                             
011900     ELSE                                                                 
012000        IF LK-FC-PSI NOT LESS 8000 THEN                                   
012100           MOVE 0.65 TO LK-BETA1                                          
012200        ELSE                                                              
012300           COMPUTE LK-BETA1 ROUNDED =                                     
012400              0.85 - (0.05 * (LK-FC-PSI - 4000) / 1000)                   
012500        END-IF                                                            
012600     END-IF.                                                              
012700                                                                          
012800 1000-CALC-BETA1-F. EXIT.                                                 
012900                                                                          
013000                                                                          
013100*----  C2: PROFUNDIDAD DEL BLOQUE EQUIVALENTE A  ----------------         
013200*      A = (AS * FY) / (0.85 * F'C * B)                                   
013300 2000-CALC-BLOCO-I.                                                       
013400                                                                          
013500     COMPUTE LK-BLOCO-A ROUNDED =                                         
013600        (LK-AS-TOTAL * LK-FY-PSI) /                                       
013700        (0.85 * LK-FC-PSI * LK-ANCHO-B).                                  
013800                                                                          
013900 2000-CALC-BLOCO-F. EXIT.                                                 
014000                                                                          
014100                                                                          
014200*----  C3: MOMENTO NOMINAL MN  -----------------------------------        
014300*      T = AS * FY (LB) ; BRAZO = D - A/2                                 
014400*      MN(LB-PULG) = T * BRAZO                                            
014500*      MN(K-PULG)  = MN(LB-PULG) / 1000                                   
014600*      MN(K-PIE)   = MN(LB-PULG) / 12000                                  
014700 3000-CALC-MOMENTO-I.                                                     
014800                                                                          
014900     COMPUTE WS-T-FORCE-LB ROUNDED =                                      
015000        LK-AS-TOTAL * LK-FY-PSI                                           
015100                                                                          
015200     COMPUTE WS-BRACO-PALANCA ROUNDED =                                   
015300        LK-PROFUND-D - (LK-BLOCO-A / 2)                                   
015400                                                                          
015500     COMPUTE WS-MN-LBIN ROUNDED =                                         
015600        WS-T-FORCE-LB * WS-BRACO-PALANCA                                  
015700                                                                          
015800     COMPUTE LK-MN-KIN ROUNDED = WS-MN-LBIN / 1000                        
015900                                                                          
016000     COMPUTE WS-MN-KFT-4DEC ROUNDED = WS-MN-LBIN / 12000                  
016100     COMPUTE LK-MN-KFT ROUNDED = WS-MN-KFT-4DEC.                          
016200                                                                          
016300 3000-CALC-MOMENTO-F. EXIT.                                               
016400                                                                          
016500                                                                          
016600*----  C4: PROFUNDIDAD DEL EJE NEUTRO C  -------------------------        
016700*      C = A / BETA1                                                      
016800 4000-CALC-EIXO-I.                                                        
016900                                                                          
017000     COMPUTE LK-EIXO-C ROUNDED = LK-BLOCO-A / LK-BETA1.                   
017100                                                                          
017200 4000-CALC-EIXO-F. EXIT.                                                  
017300                                                                          
017400                                                                          
017500*----  C5: DEFORMACION UNITARIA NETA EPSILON-T  ------------------        
017600*      EPSILON-T = 0.003 * (D - C) / C                                    
017700 5000-CALC-DEFORM-I.                                                      
017800                                                                          
017900     COMPUTE LK-EPSILON-T ROUNDED =                                       
018000        0.003 * (LK-PROFUND-D - LK-EIXO-C) / LK-EIXO-C.                   
018100                                                                          
018200 5000-CALC-DEFORM-F. EXIT.                                                
018300                                                                          
018400                                                                          
018500*----  C6: FACTOR PHI Y ESTADO DE LA SECCION  --------------------        
018600*      (SOLIC. 07-0288) EPSILON-T = 0.005 EXACTO ES TC, NO TR             
018700 6000-CALC-PHI-I.                                                         
018800                                                                          
018900     IF LK-EPSILON-T NOT LESS 0.005 THEN                                  
019000        MOVE 0.90 TO LK-PHI                                               
019100        MOVE 'TC' TO LK-STATUS                                            
019200     ELSE                                                                 
019300        IF LK-EPSILON-T NOT GREATER 0.002 THEN                            
019400           MOVE 0.65 TO LK-PHI                                            
019500           MOVE 'CC' TO LK-STATUS                                         
019600        ELSE                                                              
019700           COMPUTE LK-PHI ROUNDED =                                       
019800              0.65 + (0.25 * (LK-EPSILON-T - 0.002) / 0.003)              
019900           MOVE 'TR' TO LK-STATUS                                         
020000        END-IF                                                            
020100     END-IF.                                                              
020200                                                                          
020300 6000-CALC-PHI-F. EXIT.                                                   
020400                                                                          
020500                                                                          
020600*----  C7: MOMENTO DE DISEÑO MU = PHI * MN  ----------------------        
020700 7000-CALC-MU-I.                                                          
020800                                                                          
020900     COMPUTE WS-MU-KFT-4DEC ROUNDED = LK-PHI * LK-MN-KFT                  
021000     COMPUTE LK-MU-KFT ROUNDED = WS-MU-KFT-4DEC.                          
021100                                                                          
021200 7000-CALC-MU-F. EXIT.                                                    
