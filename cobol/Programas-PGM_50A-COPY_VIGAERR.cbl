000100*////////////////// (VIGAERR) ///////////////////////////////////         
000200**************************************                                    
000300*     LAYOUT REGISTRO DE ERRO        *                                    
000400*     UN REGISTRO POR VIGA RECHAZADA  *                                   
000500*     LARGO REGISTRO = 56 BYTES        *                                  
000600**************************************                                    
000700 01  WS-REG-VIGA-ERR.                                                     
000800     03  ERR-VIGA-ID         PIC X(08)     VALUE SPACES.                  
000900*     CODIGO E001 A E010, VEA REGLAS DE VALIDACION                        
001000     03  ERR-CODIGO          PIC X(04)     VALUE SPACES.                  
001100     03  ERR-TEXTO           PIC X(40)     VALUE SPACES.                  
001150*     POSICION RELATIVA (53:4) PARA USO FUTURO                            
001170     03  FILLER              PIC X(04)     VALUE SPACES.                  
001200*///////////////////////////////////////////////////////////////          
