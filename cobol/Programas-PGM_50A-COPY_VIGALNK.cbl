000100*////////////////// (VIGALNK) ///////////////////////////////////         
000200**************************************                                    
000300*     AREA DE COMUNICACION ENTRE      *                                   
000400*     PROGM50A Y LA SUBRUTINA         *                                   
000500*     DE CALCULO PGMCALVGA            *                                   
000600*     LARGO AREA = 89 BYTES           *                                   
000700**************************************                                    
000800 01  LK-COMUNICACION.                                                     
000900*     ---- DATOS DE ENTRADA A LA SUBRUTINA ----                           
001000     03  LK-ANCHO-B          PIC 9(04)V99   VALUE ZEROS.                  
001100     03  LK-PROFUND-D        PIC 9(04)V999  VALUE ZEROS.                  
001200     03  LK-FC-PSI           PIC 9(05)      VALUE ZEROS.                  
001300     03  LK-FY-PSI           PIC 9(06)      VALUE ZEROS.                  
001400     03  LK-AS-TOTAL         PIC 9(03)V999  VALUE ZEROS.                  
001500*     ---- RESULTADOS DEVUELTOS POR LA SUBRUTINA ----                     
001600     03  LK-BETA1            PIC 9(01)V9999 VALUE ZEROS.                  
001700     03  LK-BLOCO-A          PIC 9(03)V9999 VALUE ZEROS.                  
001800     03  LK-EIXO-C           PIC 9(03)V9999 VALUE ZEROS.                  
001900     03  LK-EPSILON-T        PIC 9(01)V9(6) VALUE ZEROS.                  
002000     03  LK-PHI              PIC 9(01)V9999 VALUE ZEROS.                  
002100     03  LK-MN-KIN           PIC 9(06)V99   VALUE ZEROS.                  
002200     03  LK-MN-KFT           PIC 9(05)V99   VALUE ZEROS.                  
002300     03  LK-MU-KFT           PIC 9(05)V99   VALUE ZEROS.                  
002400     03  LK-STATUS           PIC X(02)      VALUE SPACES.                 
002450*     PARA USO FUTURO                                                     
002470     03  FILLER              PIC X(04)      VALUE SPACES.                 
002500*///////////////////////////////////////////////////////////////          
